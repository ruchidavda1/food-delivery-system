000100******************************************************************00000100
000200*                                                                *00000200
000300*   MODULE NAME = ASGNCPY                                       * 00000300
000400*                                                                *00000400
000500*   DESCRIPTIVE NAME = DELIVERY ASSIGNMENT LEDGER RECORD         *00000500
000600*                                                                *00000600
000700*   FUNCTION =  THE AUDIT/LEDGER RECORD FOR THE RUN - ONE PER    *00000700
000800*               ORDER, WHETHER IT WAS ASSIGNED OR REJECTED.      *00000800
000900*               WRITTEN BY 260-WRITE-ASSIGNMENT-RECORD.          *00000900
001000*                                                                *00001000
001100*   CHANGE LOG:                                                  *00001100
001200*     04/11/94  DWS  0000  ORIGINAL COPYBOOK FOR NIGHTLY RUN      00001200
001300*     09/02/95  DWS  0114  ADDED AS-ID-SUFFIX-N REDEFINES        *00001300
001400*     02/18/98  RMT  0201  ADDED AS-REJECTED-ORDER 88-LEVEL ON   *00001400
001500*                          AS-ASSIGNMENT-RESULT                  *00001500
001600*     11/09/98  RMT  0219  Y2K SWEEP - NO DATE FIELDS HERE        00001600
001700*     06/23/00  KTL  0257  ADDED AS-DISPATCH-ZONE-CODE, AS-RUN-  *00001700
001800*                          DATE AND AS-SHIFT-CODE - AUDITORS     *00001800
001900*                          WANT ZONE/SHIFT ON THE LEDGER, NOT    *00001900
002000*                          JUST ON THE ROSTER                    *00002000
002100*     04/02/05  BAH  0318  ADDED AS-BATCH-RUN-ID AND AS-AUDIT-   *00002100
002200*                          SEQUENCE-NO SO EACH LEDGER LINE CAN   *00002200
002300*                          BE TRACED BACK TO A SPECIFIC NIGHTLY  *00002300
002400*                          RUN AND ITS POSITION WITHIN IT        *00002400
002500*                                                                *00002500
002600******************************************************************00002600
002700 01  AS-ASSIGNMENT-RECORD.                                        00002700
002800     05  AS-CUSTOMER-ID                      PIC X(10).           00002800
002900     05  AS-ID-BREAKDOWN REDEFINES AS-CUSTOMER-ID.                00002900
003000         10  AS-ID-PREFIX                    PIC X(01).           00003000
003100         10  AS-ID-SUFFIX-N                   PIC 9(09).          00003100
003200     05  AS-DRIVER-ID                        PIC X(15).           00003200
003300     05  AS-ORDER-TIME                       PIC S9(9).           00003300
003400     05  AS-ASSIGNMENT-TIME                  PIC S9(9).           00003400
003500     05  AS-COMPLETION-TIME                  PIC S9(9).           00003500
003600     05  AS-ASSIGNMENT-RESULT                PIC X(15).           00003600
003700         88  AS-REJECTED-ORDER                 VALUE              00003700
003800                                       "No Food :-(".             00003800
003900     05  AS-DISPATCH-ZONE-CODE               PIC X(04).           00003900
004000     05  AS-SHIFT-CODE                       PIC X(01).           00004000
004100         88  AS-SHIFT-IS-DAY                   VALUE "D".         00004100
004200         88  AS-SHIFT-IS-EVENING               VALUE "E".         00004200
004300         88  AS-SHIFT-IS-NIGHT                 VALUE "N".         00004300
004400     05  AS-RUN-DATE                         PIC 9(06).           00004400
004500     05  AS-BATCH-RUN-ID                     PIC X(08).           00004500
004600     05  AS-AUDIT-SEQUENCE-NO                PIC 9(05).           00004600
004700     05  FILLER                              PIC X(17).           00004700
004800*                          RESERVED FOR FUTURE LEDGER FIELDS      00004800
