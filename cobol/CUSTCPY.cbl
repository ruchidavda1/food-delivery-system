000100******************************************************************00000100
000200*                                                                *00000200
000300*   MODULE NAME = CUSTCPY                                       * 00000300
000400*                                                                *00000400
000500*   DESCRIPTIVE NAME = CUSTOMER OUTPUT RECORD                    *00000500
000600*                                                                *00000600
000700*   FUNCTION =  ONE RECORD PER ORDER PROCESSED THIS RUN, SHOWING *00000700
000800*               WHETHER THE ORDER WAS ASSIGNED TO A DRIVER OR    *00000800
000900*               TURNED AWAY.  WRITTEN BY 250-WRITE-CUSTOMER-     *00000900
001000*               RECORD IN THE SAME SEQUENCE THE ORDERS-IN FILE   *00001000
001100*               WAS READ.                                       * 00001100
001200*                                                                *00001200
001300*   CHANGE LOG:                                                  *00001300
001400*     04/11/94  DWS  0000  ORIGINAL COPYBOOK FOR NIGHTLY RUN      00001400
001500*     09/02/95  DWS  0114  ADDED CU-ID-SUFFIX-N REDEFINES TO     *00001500
001600*                          MATCH THE ONE ADDED TO DRVRCPY        *00001600
001700*     02/18/98  RMT  0201  ADDED CU-CUST-STATUS 88-LEVELS        *00001700
001800*     11/09/98  RMT  0219  Y2K SWEEP - NO DATE FIELDS HERE        00001800
001900*     06/23/00  KTL  0257  ADDED CUSTOMER NAME, DELIVERY ADDRESS *00001900
002000*                          AND ZONE CODE SO THIS EXTRACT MATCHES *00002000
002100*                          THE FLEET-OPS CUSTOMER MASTER LAYOUT  *00002100
002200*     03/05/01  KTL  0271  ADDED CU-PRIORITY-CODE 88-LEVELS      *00002200
002300*     04/02/05  BAH  0318  ADDED CU-BATCH-RUN-ID AND CU-LAST-    *00002300
002400*                          UPDATE-DATE FOR RUN-TO-RUN TRACING    *00002400
002500*                                                                *00002500
002600******************************************************************00002600
002700 01  CU-CUSTOMER-RECORD.                                          00002700
002800     05  CU-CUSTOMER-ID                      PIC X(10).           00002800
002900     05  CU-ID-BREAKDOWN REDEFINES CU-CUSTOMER-ID.                00002900
003000         10  CU-ID-PREFIX                    PIC X(01).           00003000
003100         10  CU-ID-SUFFIX-N                   PIC 9(09).          00003100
003200     05  CU-CUSTOMER-NAME                    PIC X(20).           00003200
003300     05  CU-DELIVERY-ADDRESS                 PIC X(30).           00003300
003400     05  CU-DELIVERY-ZONE-CODE               PIC X(04).           00003400
003500     05  CU-ORDER-TIME                       PIC S9(9).           00003500
003600     05  CU-TRAVEL-TIME                      PIC S9(9).           00003600
003700     05  CU-ASSIGNED-DRIVER                  PIC X(15).           00003700
003800     05  CU-CUST-STATUS                      PIC X(10).           00003800
003900         88  CU-STATUS-ASSIGNED               VALUE "ASSIGNED".   00003900
004000         88  CU-STATUS-REJECTED               VALUE "REJECTED".   00004000
004100     05  CU-PRIORITY-CODE                    PIC X(01).           00004100
004200         88  CU-PRIORITY-IS-RUSH               VALUE "R".         00004200
004300         88  CU-PRIORITY-IS-STANDARD           VALUE "S".         00004300
004400     05  CU-ORDER-DATE                       PIC 9(06).           00004400
004500     05  CU-BATCH-RUN-ID                     PIC X(08).           00004500
004600     05  CU-LAST-UPDATE-DATE                 PIC 9(06).           00004600
004700     05  FILLER                              PIC X(15).           00004700
004800*                          RESERVED FOR FUTURE CUSTOMER FIELDS    00004800
