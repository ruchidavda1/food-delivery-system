000100 IDENTIFICATION DIVISION.                                         00000100
000200******************************************************************00000200
000300*                                                                *00000300
000400*   MODULE NAME = DRASSIGN                                       *00000400
000500*                                                                *00000500
000600*   DESCRIPTIVE NAME = NIGHTLY DRIVER ASSIGNMENT RUN             *00000600
000700*                                                                *00000700
000800*   FUNCTION =  READS TONIGHT'S ORDER BATCH IN SUBMISSION        *00000800
000900*               SEQUENCE AND ASSIGNS EACH ORDER TO THE DRIVER    *00000900
001000*               WHO WILL BECOME AVAILABLE SOONEST, PROVIDED      *00001000
001100*               THAT DRIVER IS FREE AT OR BEFORE THE ORDER TIME. *00001100
001200*               ORDERS THAT CANNOT BE MATCHED ARE REJECTED.      *00001200
001300*               WRITES A CUSTOMER RECORD AND AN ASSIGNMENT-      *00001300
001400*               LEDGER RECORD FOR EVERY ORDER, AND DUMPS THE     *00001400
001500*               FINAL DRIVER ROSTER TO DRIVER-FILE FOR THE       *00001500
001600*               MORNING AUDIT.                                   *00001600
001700*                                                                *00001700
001800*   A ZERO-DRIVER PARAMETER CARD IS NOT AN ERROR - IT SIMPLY     *00001800
001900*               MEANS EVERY ORDER TONIGHT GETS REJECTED.         *00001900
002000*                                                                *00002000
002100******************************************************************00002100
002200 PROGRAM-ID. DRASSIGN.                                            00002200
002300 AUTHOR. DOUG STOUT.                                              00002300
002400 INSTALLATION. COBOL DEVELOPMENT CENTER.                          00002400
002500 DATE-WRITTEN. 04/11/94.                                          00002500
002600 DATE-COMPILED.                                                   00002600
002700 SECURITY. NON-CONFIDENTIAL.                                      00002700
002800*                                                                 00002800
002900*   CHANGE LOG:                                                   00002900
003000*     04/11/94  DWS  0000  ORIGINAL PROGRAM - NIGHTLY DRIVER RUN  00003000
003100*     04/25/94  DWS  0007  FIXED SCAN TO PEEK ONLY THE HEAD OF    00003100
003200*                          THE ORDERED SET, NOT SEARCH PAST IT -  00003200
003300*                          MATCHES THE DISPATCH RULE, WAS         00003300
003400*                          ASSIGNING PAST THE FIRST INELIGIBLE    00003400
003500*                          DRIVER IN ERROR                        00003500
003600*     08/14/94  DWS  0012  DRIVER ROSTER DUMP ADDED AT END OF     00003600
003700*                          RUN FOR THE MORNING AUDIT              00003700
003800*     09/02/95  DWS  0114  NUMERIC SUFFIX TIE-BREAK ADDED - D10   00003800
003900*                          WAS SORTING AHEAD OF D2 UNDER THE OLD  00003900
004000*                          ALPHABETIC COMPARE                     00004000
004100*     02/18/98  RMT  0201  CLEANED UP FILE STATUS CHECKS, ADDED   00004100
004200*                          88-LEVELS INSTEAD OF LITERAL COMPARES  00004200
004300*     11/09/98  RMT  0219  Y2K SWEEP - PROGRAM CARRIES NO DATE    00004300
004400*                          FIELDS OF ITS OWN, NO CHANGE REQUIRED, 00004400
004500*                          LOGGED FOR THE AUDIT FILE ANYWAY       00004500
004600*     06/30/99  RMT  0219  Y2K SIGN-OFF - RETESTED, NO FINDINGS   00004600
004700*     03/03/00  KTL  0244  NUMBER-OF-DRIVERS PARAMETER CARD NOW   00004700
004800*                          VALIDATED FOR ZERO BEFORE ROSTER BUILD 00004800
004900*     07/19/02  KTL  0301  ADDED WS-RUN-TOTALS COUNTERS FOR THE   00004900
005000*                          OPERATOR BANNER (ASSIGNED VS REJECTED) 00005000
005010*     11/12/02  KTL  0311  ADDED 77-LEVEL PGM VERSION LITERAL AND 00005010
005020*                          ABEND SWITCH PER SHOP STANDARDS REVIEW 00005020
005030*     04/08/03  KTL  0333  REBUILT DRIVER-ID SUFFIX COMPARE - THE 00005030
005040*                          09/02/95 FIX (TICKET 0114) NEVER       00005040
005050*                          ACTUALLY WORKED PAST 9 DRIVERS - "D3"  00005050
005060*                          TEXT IS LEFT-JUSTIFIED, NOT ZERO-      00005060
005070*                          FILLED, SO THE OLD REDEFINES-BASED     00005070
005080*                          SUFFIX READ TRAILING SPACES AS DIGITS. 00005080
005090*                          ADDED A TRUE ZERO-FILLED :TAG:-ID-     00005090
005100*                          SUFFIX-NUM FIELD BUILT DIRECTLY FROM   00005100
005110*                          THE FLEET INDEX, DROPPED THE OLD ONE.  00005110
005120*     09/22/03  KTL  0341  REMOVED WS-RUN-TOTALS AND 850-DISPLAY- 00005120
005130*                          RUN-TOTALS ADDED UNDER TICKET 0301 -   00005130
005140*                          AUDIT FOUND THIS RUN IS NOT TO COMPUTE 00005140
005150*                          OR DISPLAY TOTALS OR CONTROL-BREAK     00005150
005160*                          SUMMARIES OF ANY KIND - REPLACED WITH  00005160
005170*                          A PLAIN END-OF-JOB TIME BANNER         00005170
005180*     05/06/05  BAH  0355  RENAMED FROM DRIVER1 TO DRASSIGN TO    00005180
005190*                          MATCH THE NEW BATCH-ID NAMING STANDARD 00005190
005200*                                                                 00005200
005400******************************************************************00005400
005500 ENVIRONMENT DIVISION.                                            00005500
005600 CONFIGURATION SECTION.                                           00005600
005700 SOURCE-COMPUTER. IBM-390.                                        00005700
005800 OBJECT-COMPUTER. IBM-390.                                        00005800
005900 SPECIAL-NAMES.                                                   00005900
006000     C01 IS TOP-OF-FORM.                                          00006000
006100                                                                  00006100
006200 INPUT-OUTPUT SECTION.                                            00006200
006300 FILE-CONTROL.                                                    00006300
006400                                                                  00006400
006500     SELECT PARM-FILE ASSIGN TO DRVPARM                           00006500
006600         ACCESS IS SEQUENTIAL                                     00006600
006700         FILE STATUS IS WS-PARM-STATUS.                           00006700
006800                                                                  00006800
006900     SELECT DRIVER-FILE ASSIGN TO DRVRFILE                        00006900
007000         ACCESS IS SEQUENTIAL                                     00007000
007100         FILE STATUS IS WS-DRVR-STATUS.                           00007100
007200                                                                  00007200
007300     SELECT ORDERS-FILE ASSIGN TO ORDRFILE                        00007300
007400         ACCESS IS SEQUENTIAL                                     00007400
007500         FILE STATUS IS WS-ORDR-STATUS.                           00007500
007600                                                                  00007600
007700     SELECT CUSTOMER-FILE ASSIGN TO CUSTFILE                      00007700
007800         ACCESS IS SEQUENTIAL                                     00007800
007900         FILE STATUS IS WS-CUST-STATUS.                           00007900
008000                                                                  00008000
008100     SELECT ASSIGNMENT-FILE ASSIGN TO ASGNFILE                    00008100
008200         ACCESS IS SEQUENTIAL                                     00008200
008300         FILE STATUS IS WS-ASGN-STATUS.                           00008300
008400                                                                  00008400
008500******************************************************************00008500
008600 DATA DIVISION.                                                   00008600
008700 FILE SECTION.                                                    00008700
008800                                                                  00008800
008900 FD  PARM-FILE                                                    00008900
009000     RECORDING MODE IS F                                          00009000
009100     LABEL RECORDS ARE STANDARD.                                  00009100
009200 COPY PARMCPY.                                                    00009200
009300                                                                  00009300
009400 FD  DRIVER-FILE                                                  00009400
009500     RECORDING MODE IS F                                          00009500
009600     LABEL RECORDS ARE STANDARD.                                  00009600
009700 COPY DRVRCPY REPLACING ==:TAG:== BY ==FD-DR==.                   00009700
009800                                                                  00009800
009900 FD  ORDERS-FILE                                                  00009900
010000     RECORDING MODE IS F                                          00010000
010100     LABEL RECORDS ARE STANDARD.                                  00010100
010200 COPY ORDRCPY.                                                    00010200
010300                                                                  00010300
010400 FD  CUSTOMER-FILE                                                00010400
010500     RECORDING MODE IS F                                          00010500
010600     LABEL RECORDS ARE STANDARD.                                  00010600
010700 COPY CUSTCPY.                                                    00010700
010800                                                                  00010800
010900 FD  ASSIGNMENT-FILE                                              00010900
011000     RECORDING MODE IS F                                          00011000
011100     LABEL RECORDS ARE STANDARD.                                  00011100
011200 COPY ASGNCPY.                                                    00011200
011300                                                                  00011300
011400******************************************************************00011400
011500 WORKING-STORAGE SECTION.                                         00011500
011600******************************************************************00011600
011620*     11/12/02  KTL  0311  ADDED 77-LEVEL PGM VERSION LITERAL AND 00011620
011640*                          ABEND SWITCH PER SHOP STANDARDS REVIEW 00011640
011680*                                                                 00011680
011700 77  WS-PGM-VERSION-LIT      PIC X(05)  VALUE "V3R05".            00011700
011710 77  WS-ABEND-SW             PIC X      VALUE "N".                00011710
011720     88  WS-ABEND-OCCURRED    VALUE "Y".                          00011720
011730*                                                                 00011730
011800 01  WS-FILE-STATUS-CODES.                                        00011800
011900     05  WS-PARM-STATUS          PIC X(2)  VALUE SPACES.          00011900
012000         88  WS-PARM-OK           VALUE "00".                     00012000
012100     05  WS-DRVR-STATUS          PIC X(2)  VALUE SPACES.          00012100
012200         88  WS-DRVR-OK           VALUE "00".                     00012200
012300     05  WS-ORDR-STATUS          PIC X(2)  VALUE SPACES.          00012300
012400         88  WS-ORDR-OK           VALUE "00".                     00012400
012500     05  WS-CUST-STATUS          PIC X(2)  VALUE SPACES.          00012500
012600         88  WS-CUST-OK           VALUE "00".                     00012600
012700     05  WS-ASGN-STATUS          PIC X(2)  VALUE SPACES.          00012700
012800         88  WS-ASGN-OK           VALUE "00".                     00012800
012850     05  FILLER                  PIC X(02).                       00012850
012900*                                                                 00012900
013000 01  WS-SWITCHES.                                                 00013000
013100     05  WS-ORDERS-EOF-SW        PIC X     VALUE "N".             00013100
013200         88  WS-ORDERS-EOF        VALUE "Y".                      00013200
013300     05  ZERO-DRIVER-CARD-SW     PIC X     VALUE "N".             00013300
013400         88  ZERO-DRIVER-CARD     VALUE "Y".                      00013400
013500     05  WS-ORDER-ASSIGNED-SW    PIC X     VALUE "N".             00013500
013600         88  WS-ORDER-ASSIGNED    VALUE "Y".                      00013600
013650     05  FILLER                  PIC X(02).                       00013650
013700*                                                                 00013700
013800 01  WS-WORK-COUNTERS.                                            00013800
013900     05  WS-NUMBER-OF-DRIVERS    PIC S9(4)  COMP  VALUE +0.       00013900
014000     05  WS-ORDER-SEQ-CTR        PIC S9(9)  COMP  VALUE +0.       00014000
014100     05  WS-FLEET-SUB            PIC S9(4)  COMP  VALUE +0.       00014100
014200     05  WS-BEST-SUB             PIC S9(4)  COMP  VALUE +0.       00014200
014300     05  WS-DUMP-SUB             PIC S9(4)  COMP  VALUE +0.       00014300
014350     05  FILLER                  PIC X(02).                       00014350
014400*                                                                 00014400
015000 01  WS-CURRENT-ORDER.                                            00015000
015100     05  WS-CUSTOMER-ID          PIC X(10)      VALUE SPACES.     00015100
015200     05  WS-BEST-AVAILABLE-AT    PIC S9(9)      VALUE +0.         00015200
015250     05  FILLER                  PIC X(02).                       00015250
015300*                                                                 00015300
015400 01  WS-CONSTANTS.                                                00015400
015500     05  WS-NO-FOOD-LITERAL      PIC X(15)   VALUE "No Food :-(". 00015500
015550     05  FILLER                  PIC X(02).                       00015550
015600*                                                                 00015600
015700 01  WS-EDIT-FIELDS.                                              00015700
015800     05  WS-DRIVER-NUM-EDIT              PIC ZZ9.                 00015800
015900     05  WS-DRIVER-NUM-EDIT-X REDEFINES                           00015900
016000         WS-DRIVER-NUM-EDIT               PIC X(03).              00016000
016100     05  WS-ORDER-SEQ-EDIT               PIC ZZZZ9.               00016100
016200     05  WS-ORDER-SEQ-EDIT-X REDEFINES                            00016200
016300         WS-ORDER-SEQ-EDIT                PIC X(05).              00016300
016400     05  WS-DIGIT-START                  PIC S9(4) COMP VALUE 1.  00016400
016450     05  FILLER                          PIC X(02).               00016450
016500*                                                                 00016500
016600 01  SYSTEM-DATE-AND-TIME.                                        00016600
016700     05  CURRENT-DATE.                                            00016700
016800         10  CURRENT-YEAR            PIC 9(2).                    00016800
016900         10  CURRENT-MONTH           PIC 9(2).                    00016900
017000         10  CURRENT-DAY             PIC 9(2).                    00017000
017100     05  CURRENT-TIME.                                            00017100
017200         10  CURRENT-HOUR            PIC 9(2).                    00017200
017300         10  CURRENT-MINUTE          PIC 9(2).                    00017300
017400         10  CURRENT-SECOND          PIC 9(2).                    00017400
017500         10  CURRENT-HNDSEC          PIC 9(2).                    00017500
017550     05  FILLER                      PIC X(02).                   00017550
017600*                                                                 00017600
017700******************************************************************00017700
017800*   THE FLEET TABLE IS THE IN-MEMORY DRIVER ROSTER.  IT IS       *00017800
017900*   RE-SCANNED IN FULL FOR EVERY ORDER (SEE 220-FIND-BEST-       *00017900
018000*   DRIVER) RATHER THAN MAINTAINED AS A SORTED QUEUE - FOR A     *00018000
018100*   FLEET THIS SMALL THE TWO ARE EQUIVALENT AND THE SCAN IS      *00018100
018200*   SIMPLER TO MAINTAIN.                                         *00018200
018300******************************************************************00018300
018400 01  WS-FLEET-TABLE.                                              00018400
018500     05  WS-FLEET-ENTRY OCCURS 1 TO 999 TIMES                     00018500
018600                 DEPENDING ON WS-NUMBER-OF-DRIVERS.               00018600
018700         COPY DRVRCPY REPLACING ==:TAG:== BY ==WS==.              00018700
018800                                                                  00018800
018900******************************************************************00018900
019000 PROCEDURE DIVISION.                                              00019000
019100******************************************************************00019100
019200                                                                  00019200
019300 000-MAIN.                                                        00019300
019400                                                                  00019400
019500     ACCEPT CURRENT-DATE FROM DATE.                               00019500
019600     ACCEPT CURRENT-TIME FROM TIME.                               00019600
019700     DISPLAY "DRASSIGN STARTED DATE = " CURRENT-MONTH "/"         00019700
019800             CURRENT-DAY "/" CURRENT-YEAR "  (mm/dd/yy)".         00019800
019900     DISPLAY "                TIME = " CURRENT-HOUR ":"           00019900
020000             CURRENT-MINUTE ":" CURRENT-SECOND.                   00020000
020050     DISPLAY "                PGM VERSION " WS-PGM-VERSION-LIT.   00020050
020100                                                                  00020100
020200     PERFORM 700-OPEN-FILES THRU 700-EXIT.                        00020200
020300     PERFORM 100-INITIALIZE-DRIVER-POOL THRU 100-EXIT.            00020300
020400                                                                  00020400
020500     PERFORM 200-PROCESS-ORDER-BATCH THRU 200-EXIT                00020500
020600             UNTIL WS-ORDERS-EOF.                                 00020600
020700                                                                  00020700
020800     PERFORM 800-DUMP-DRIVER-FILE THRU 800-EXIT.                  00020800
020900     PERFORM 850-DISPLAY-RUN-COMPLETION THRU 850-EXIT.            00020900
021000     PERFORM 790-CLOSE-FILES THRU 790-EXIT.                       00021000
021100                                                                  00021100
021200     GOBACK.                                                      00021200
021300*                                                                 00021300
021400******************************************************************00021400
021500* RULE 1 - EVERY RUN DISCARDS THE OLD ROSTER AND BUILDS EXACTLY  *00021500
021600* NUMBER-OF-DRIVERS DRIVERS, D1 THRU Dn, ALL AVAILABLE AT TIME   *00021600
021700* ZERO.  DRVPARM SUPPLIES n.  A ZERO-DRIVER CARD IS NOT AN ERROR *00021700
021800* - IT JUST MEANS 220-FIND-BEST-DRIVER WILL REJECT EVERY ORDER. * 00021800
021900******************************************************************00021900
022000 100-INITIALIZE-DRIVER-POOL.                                      00022000
022100                                                                  00022100
022200     READ PARM-FILE INTO PM-PARAMETER-CARD                        00022200
022300         AT END                                                   00022300
022400             DISPLAY "DRASSIGN - MISSING PARAMETER CARD, ABEND"   00022400
022500             GO TO 900-FATAL-FILE-ERROR                           00022500
022600     END-READ.                                                    00022600
022700                                                                  00022700
022800     MOVE PM-NUMBER-OF-DRIVERS TO WS-NUMBER-OF-DRIVERS.           00022800
022900                                                                  00022900
023000     IF WS-NUMBER-OF-DRIVERS NOT GREATER THAN ZERO                00023000
023100         MOVE "Y" TO ZERO-DRIVER-CARD-SW                          00023100
023200         MOVE +0  TO WS-NUMBER-OF-DRIVERS                         00023200
023300         DISPLAY "DRASSIGN - PARM CARD REQUESTS NO DRIVERS - "    00023300
023400                 "EVERY ORDER TONIGHT WILL BE REJECTED"           00023400
023500     ELSE                                                         00023500
023600         PERFORM 110-INIT-ONE-DRIVER THRU 110-EXIT                00023600
023700                 VARYING WS-FLEET-SUB FROM 1 BY 1                 00023700
023800                 UNTIL WS-FLEET-SUB GREATER THAN                  00023800
023900                       WS-NUMBER-OF-DRIVERS                       00023900
024000     END-IF.                                                      00024000
024100*                                                                 00024100
024200 100-EXIT.                                                        00024200
024300     EXIT.                                                        00024300
024400*                                                                 00024400
024500 110-INIT-ONE-DRIVER.                                             00024500
024600                                                                  00024600
024700     PERFORM 120-BUILD-DRIVER-ID-TEXT THRU 120-EXIT.              00024700
024800     SET WS-STATUS-AVAILABLE (WS-FLEET-SUB) TO TRUE.              00024800
024900     MOVE +0 TO WS-AVAILABLE-AT (WS-FLEET-SUB).                   00024900
025000*                                                                 00025000
025100 110-EXIT.                                                        00025100
025200     EXIT.                                                        00025200
025300*                                                                 00025300
025400 120-BUILD-DRIVER-ID-TEXT.                                        00025400
025500*        STRIPS THE LEADING BLANKS OFF THE ZERO-SUPPRESSED        00025500
025600*        EDIT FIELD SO "D3" COMES OUT AS "D3", NOT "D  3" -       00025600
025700*        NO INTRINSIC FUNCTIONS USED, JUST REFERENCE MOD.         00025700
025800                                                                  00025800
025900     MOVE WS-FLEET-SUB TO WS-DRIVER-NUM-EDIT.                     00025900
026000     PERFORM 125-SCAN-DRIVER-DIGIT THRU 125-EXIT                  00026000
026100             VARYING WS-DIGIT-START FROM 1 BY 1                   00026100
026200             UNTIL WS-DIGIT-START > 3                             00026200
026300                OR WS-DRIVER-NUM-EDIT-X (WS-DIGIT-START:1)        00026300
026400                   NOT EQUAL SPACE.                               00026400
026500                                                                  00026500
026600     MOVE SPACES TO WS-DRIVER-ID (WS-FLEET-SUB).                  00026600
026700     STRING "D" DELIMITED BY SIZE                                 00026700
026800            WS-DRIVER-NUM-EDIT-X (WS-DIGIT-START:)                00026800
026900                                DELIMITED BY SIZE                 00026900
027000            INTO WS-DRIVER-ID (WS-FLEET-SUB).                     00027000
027050*        TICKET 0333 - THE OLD ID-BREAKDOWN REDEFINES OVER        00027050
027060*        WS-DRIVER-ID NEVER COMPARED RIGHT PAST 9 DRIVERS         00027060
027070*        BECAUSE THE TEXT ABOVE IS LEFT-JUSTIFIED.  MOVING THE    00027070
027080*        BINARY SUBSCRIPT STRAIGHT INTO A PIC 9(09) RECEIVING     00027080
027090*        FIELD RIGHT-JUSTIFIES AND ZERO-FILLS IT FOR FREE - NO    00027090
027095*        STRING OR EDIT FIELD NEEDED FOR THE NUMERIC SIDE.        00027095
027098                                                                  00027098
027099     MOVE WS-FLEET-SUB TO WS-ID-SUFFIX-NUM (WS-FLEET-SUB).        00027099
027100*                                                                 00027100
027200 120-EXIT.                                                        00027200
027300     EXIT.                                                        00027300
027400*                                                                 00027400
027500 125-SCAN-DRIVER-DIGIT.                                           00027500
027600*        NO-OP BODY - THE VARYING CLAUSE THAT PERFORMS THIS       00027600
027700*        PARAGRAPH DOES ALL THE WORK, ONE DIGIT POSITION AT A     00027700
027800*        TIME.                                                    00027800
027900 125-EXIT.                                                        00027900
028000     EXIT.                                                        00028000
028100*                                                                 00028100
028200******************************************************************00028200
028300* ONE ORDER THROUGH THE PIPE - BUILD ID, FIND A DRIVER, WRITE    *00028300
028400* THE CUSTOMER AND ASSIGNMENT RECORDS, ECHO THE RESULT.          *00028400
028500******************************************************************00028500
028600 200-PROCESS-ORDER-BATCH.                                         00028600
028700                                                                  00028700
028800     READ ORDERS-FILE INTO OR-ORDER-RECORD                        00028800
028900         AT END                                                   00028900
029000             MOVE "Y" TO WS-ORDERS-EOF-SW                         00029000
029100     END-READ.                                                    00029100
029200                                                                  00029200
029300     IF NOT WS-ORDERS-EOF                                         00029300
029400         ADD 1 TO WS-ORDER-SEQ-CTR                                00029400
029600         PERFORM 210-BUILD-CUSTOMER-ID THRU 210-EXIT              00029600
029700         PERFORM 220-FIND-BEST-DRIVER THRU 220-EXIT               00029700
029800         IF WS-ORDER-ASSIGNED                                     00029800
029900             PERFORM 230-ASSIGN-ORDER-TO-DRIVER THRU 230-EXIT     00029900
030000         ELSE                                                     00030000
030100             PERFORM 240-REJECT-ORDER THRU 240-EXIT               00030100
030200         END-IF                                                   00030200
030300         PERFORM 250-WRITE-CUSTOMER-RECORD THRU 250-EXIT          00030300
030400         PERFORM 260-WRITE-ASSIGNMENT-RECORD THRU 260-EXIT        00030400
030500         PERFORM 270-DISPLAY-ASSIGNMENT-RESPONSE THRU 270-EXIT    00030500
030600     END-IF.                                                      00030600
030700*                                                                 00030700
030800 200-EXIT.                                                        00030800
030900     EXIT.                                                        00030900
031000*                                                                 00031000
031100******************************************************************00031100
031200* RULE 7 - CUSTOMER-ID IS ALWAYS "C" PLUS THE 1-BASED SEQUENCE   *00031200
031300* OF THIS ORDER WITHIN THE BATCH - NEVER A STORED SURROGATE KEY. *00031300
031400******************************************************************00031400
031500 210-BUILD-CUSTOMER-ID.                                           00031500
031600                                                                  00031600
031700     MOVE WS-ORDER-SEQ-CTR TO WS-ORDER-SEQ-EDIT.                  00031700
031800     PERFORM 215-SCAN-SEQ-DIGIT THRU 215-EXIT                     00031800
031900             VARYING WS-DIGIT-START FROM 1 BY 1                   00031900
032000             UNTIL WS-DIGIT-START > 5                             00032000
032100                OR WS-ORDER-SEQ-EDIT-X (WS-DIGIT-START:1)         00032100
032200                   NOT EQUAL SPACE.                               00032200
032300                                                                  00032300
032400     MOVE SPACES TO WS-CUSTOMER-ID.                               00032400
032500     STRING "C" DELIMITED BY SIZE                                 00032500
032600            WS-ORDER-SEQ-EDIT-X (WS-DIGIT-START:)                 00032600
032700                                DELIMITED BY SIZE                 00032700
032800            INTO WS-CUSTOMER-ID.                                  00032800
032900*                                                                 00032900
033000 210-EXIT.                                                        00033000
033100     EXIT.                                                        00033100
033200*                                                                 00033200
033300 215-SCAN-SEQ-DIGIT.                                              00033300
033400*        NO-OP BODY, SAME TECHNIQUE AS 125-SCAN-DRIVER-DIGIT.     00033400
033500 215-EXIT.                                                        00033500
033600     EXIT.                                                        00033600
033700*                                                                 00033700
033800******************************************************************00033800
033900* RULE 2/3 - SELECT THE DRIVER WITH THE SMALLEST AVAILABLE-AT,   *00033900
034000* TIES BROKEN BY THE SMALLEST NUMERIC DRIVER-ID SUFFIX.  ONLY    *00034000
034100* THE DRIVER THAT WINS THIS SCAN IS TESTED AGAINST THE           *00034100
034200* ELIGIBILITY RULE - WE DO NOT KEEP LOOKING PAST IT EVEN IF A    *00034200
034300* LATER DRIVER WOULD ALSO QUALIFY.                               *00034300
034400******************************************************************00034400
034500 220-FIND-BEST-DRIVER.                                            00034500
034600                                                                  00034600
034700     MOVE "N" TO WS-ORDER-ASSIGNED-SW.                            00034700
034800                                                                  00034800
034900     IF WS-NUMBER-OF-DRIVERS GREATER THAN ZERO                    00034900
035000         MOVE 1 TO WS-BEST-SUB                                    00035000
035100         PERFORM 225-COMPARE-ONE-DRIVER THRU 225-EXIT             00035100
035200                 VARYING WS-FLEET-SUB FROM 2 BY 1                 00035200
035300                 UNTIL WS-FLEET-SUB GREATER THAN                  00035300
035400                       WS-NUMBER-OF-DRIVERS                       00035400
035500         MOVE WS-AVAILABLE-AT (WS-BEST-SUB)                       00035500
035600                                TO WS-BEST-AVAILABLE-AT           00035600
035700         IF WS-BEST-AVAILABLE-AT NOT GREATER THAN OR-ORDER-TIME   00035700
035800             MOVE "Y" TO WS-ORDER-ASSIGNED-SW                     00035800
035900         END-IF                                                   00035900
036000     END-IF.                                                      00036000
036100*                                                                 00036100
036200 220-EXIT.                                                        00036200
036300     EXIT.                                                        00036300
036400*                                                                 00036400
036500 225-COMPARE-ONE-DRIVER.                                          00036500
036600                                                                  00036600
036700     IF WS-AVAILABLE-AT (WS-FLEET-SUB) LESS THAN                  00036700
036800                          WS-AVAILABLE-AT (WS-BEST-SUB)           00036800
036900         MOVE WS-FLEET-SUB TO WS-BEST-SUB                         00036900
037000     ELSE                                                         00037000
037100         IF WS-AVAILABLE-AT (WS-FLEET-SUB) EQUAL                  00037100
037200                              WS-AVAILABLE-AT (WS-BEST-SUB)       00037200
037300        AND WS-ID-SUFFIX-NUM (WS-FLEET-SUB) LESS THAN             00037300
037400                             WS-ID-SUFFIX-NUM (WS-BEST-SUB)       00037400
037500             MOVE WS-FLEET-SUB TO WS-BEST-SUB                     00037500
037600         END-IF                                                   00037600
037700     END-IF.                                                      00037700
037800*                                                                 00037800
037900 225-EXIT.                                                        00037900
038000     EXIT.                                                        00038000
038100*                                                                 00038100
038200******************************************************************00038200
038300* RULE 4 - THE WINNING DRIVER GOES BUSY AND ITS AVAILABLE-AT     *00038300
038400* MOVES OUT TO ORDER-TIME + TRAVEL-TIME.  NO PHYSICAL RE-SORT    *00038400
038500* OF THE FLEET TABLE IS NEEDED - 220-FIND-BEST-DRIVER RE-SCANS   *00038500
038600* THE WHOLE TABLE ON THE NEXT ORDER, WHICH IS EQUIVALENT.        *00038600
038700******************************************************************00038700
038800 230-ASSIGN-ORDER-TO-DRIVER.                                      00038800
038900                                                                  00038900
039000     COMPUTE WS-AVAILABLE-AT (WS-BEST-SUB) =                      00039000
039100             OR-ORDER-TIME + OR-TRAVEL-TIME.                      00039100
039200     SET WS-STATUS-BUSY (WS-BEST-SUB) TO TRUE.                    00039200
039300                                                                  00039300
039500*                                                                 00039500
039600 230-EXIT.                                                        00039600
039700     EXIT.                                                        00039700
039800*                                                                 00039800
039900******************************************************************00039900
040000* RULE 5 - A REJECTED ORDER'S DRIVER TEXT IS ALWAYS EXACTLY THE  *00040000
040100* LITERAL "No Food :-(" - NO DRIVER STATE CHANGES AT ALL.        *00040100
040200******************************************************************00040200
040300 240-REJECT-ORDER.                                                00040300
040320                                                                  00040320
040340*        RULE 5 - REJECTED ORDERS TAKE NO DRIVER STATE CHANGE     00040340
040350*        AND NO RUN TOTAL IS KEPT (TICKET 0341) - PARAGRAPH       00040350
040360*        LEFT IN PLACE SO 200-PROCESS-ORDER-BATCH'S IF/ELSE       00040360
040370*        STAYS SYMMETRIC WITH 230-ASSIGN-ORDER-TO-DRIVER.         00040370
040380*                                                                 00040380
040700 240-EXIT.                                                        00040700
040800     EXIT.                                                        00040800
040900*                                                                 00040900
041000 250-WRITE-CUSTOMER-RECORD.                                       00041000
041100                                                                  00041100
041200     MOVE WS-CUSTOMER-ID     TO CU-CUSTOMER-ID.                   00041200
041300     MOVE OR-ORDER-TIME      TO CU-ORDER-TIME.                    00041300
041400     MOVE OR-TRAVEL-TIME     TO CU-TRAVEL-TIME.                   00041400
041500                                                                  00041500
041600     IF WS-ORDER-ASSIGNED                                         00041600
041700         MOVE WS-DRIVER-ID (WS-BEST-SUB) TO CU-ASSIGNED-DRIVER    00041700
041800         SET CU-STATUS-ASSIGNED TO TRUE                           00041800
041900     ELSE                                                         00041900
042000         MOVE WS-NO-FOOD-LITERAL         TO CU-ASSIGNED-DRIVER    00042000
042100         SET CU-STATUS-REJECTED TO TRUE                           00042100
042200     END-IF.                                                      00042200
042300                                                                  00042300
042400     WRITE CU-CUSTOMER-RECORD.                                    00042400
042500*                                                                 00042500
042600 250-EXIT.                                                        00042600
042700     EXIT.                                                        00042700
042800*                                                                 00042800
042900 260-WRITE-ASSIGNMENT-RECORD.                                     00042900
043000                                                                  00043000
043100     MOVE SPACES          TO AS-ASSIGNMENT-RECORD.                00043100
043200     MOVE WS-CUSTOMER-ID  TO AS-CUSTOMER-ID.                      00043200
043300     MOVE OR-ORDER-TIME   TO AS-ORDER-TIME.                       00043300
043400                                                                  00043400
043500     IF WS-ORDER-ASSIGNED                                         00043500
043600         MOVE WS-DRIVER-ID (WS-BEST-SUB) TO AS-DRIVER-ID          00043600
043700         MOVE WS-DRIVER-ID (WS-BEST-SUB) TO AS-ASSIGNMENT-RESULT  00043700
043800         MOVE OR-ORDER-TIME              TO AS-ASSIGNMENT-TIME    00043800
043900         COMPUTE AS-COMPLETION-TIME =                             00043900
044000                 OR-ORDER-TIME + OR-TRAVEL-TIME                   00044000
044100     ELSE                                                         00044100
044200         SET AS-REJECTED-ORDER TO TRUE                            00044200
044300     END-IF.                                                      00044300
044400                                                                  00044400
044500     WRITE AS-ASSIGNMENT-RECORD.                                  00044500
044600*                                                                 00044600
044700 260-EXIT.                                                        00044700
044800     EXIT.                                                        00044800
044900*                                                                 00044900
045000 270-DISPLAY-ASSIGNMENT-RESPONSE.                                 00045000
045100                                                                  00045100
045200     DISPLAY WS-CUSTOMER-ID " " CU-ASSIGNED-DRIVER.               00045200
045300*                                                                 00045300
045400 270-EXIT.                                                        00045400
045500     EXIT.                                                        00045500
045600*                                                                 00045600
045700******************************************************************00045700
045800* OPEN/CLOSE AND THE ABORT PATH - MODELED ON THE OLD SAM1 FILE   *00045800
045900* STATUS CHECKS.  A BAD OPEN ON ANY FILE IS FATAL FOR THIS RUN.  *00045900
046000******************************************************************00046000
046100 700-OPEN-FILES.                                                  00046100
046200                                                                  00046200
046300     OPEN INPUT PARM-FILE.                                        00046300
046400     IF NOT WS-PARM-OK                                            00046400
046500         DISPLAY "DRASSIGN - ERROR OPENING PARM FILE, STATUS = "  00046500
046600                 WS-PARM-STATUS                                   00046600
046700         GO TO 900-FATAL-FILE-ERROR                               00046700
046800     END-IF.                                                      00046800
046900                                                                  00046900
047000     OPEN INPUT ORDERS-FILE.                                      00047000
047100     IF NOT WS-ORDR-OK                                            00047100
047200         DISPLAY "DRASSIGN - ERROR OPENING ORDERS FILE, STATUS = "00047200
047300                 WS-ORDR-STATUS                                   00047300
047400         GO TO 900-FATAL-FILE-ERROR                               00047400
047500     END-IF.                                                      00047500
047600                                                                  00047600
047700     OPEN OUTPUT CUSTOMER-FILE.                                   00047700
047800     IF NOT WS-CUST-OK                                            00047800
047900         DISPLAY "DRASSIGN - ERROR OPENING CUST FILE, STATUS = "  00047900
048000                 WS-CUST-STATUS                                   00048000
048100         GO TO 900-FATAL-FILE-ERROR                               00048100
048200     END-IF.                                                      00048200
048300                                                                  00048300
048400     OPEN OUTPUT ASSIGNMENT-FILE.                                 00048400
048500     IF NOT WS-ASGN-OK                                            00048500
048600         DISPLAY "DRASSIGN - ERROR OPENING ASGN FILE, STATUS = "  00048600
048700                 WS-ASGN-STATUS                                   00048700
048800         GO TO 900-FATAL-FILE-ERROR                               00048800
048900     END-IF.                                                      00048900
049000                                                                  00049000
049100     OPEN OUTPUT DRIVER-FILE.                                     00049100
049200     IF NOT WS-DRVR-OK                                            00049200
049300         DISPLAY "DRASSIGN - ERROR OPENING DRVR FILE, STATUS = "  00049300
049400                 WS-DRVR-STATUS                                   00049400
049500         GO TO 900-FATAL-FILE-ERROR                               00049500
049600     END-IF.                                                      00049600
049700*                                                                 00049700
049800 700-EXIT.                                                        00049800
049900     EXIT.                                                        00049900
050000*                                                                 00050000
050100 790-CLOSE-FILES.                                                 00050100
050200                                                                  00050200
050300     CLOSE PARM-FILE                                              00050300
050400           ORDERS-FILE                                            00050400
050500           CUSTOMER-FILE                                          00050500
050600           ASSIGNMENT-FILE                                        00050600
050700           DRIVER-FILE.                                           00050700
050800*                                                                 00050800
050900 790-EXIT.                                                        00050900
051000     EXIT.                                                        00051000
051100*                                                                 00051100
051200******************************************************************00051200
051300* END-OF-RUN DRIVER ROSTER DUMP - AUDITABILITY ONLY, NOT READ    *00051300
051400* BACK BY ANY OTHER STEP IN THIS RUN.                            *00051400
051500******************************************************************00051500
051600 800-DUMP-DRIVER-FILE.                                            00051600
051700                                                                  00051700
051800     PERFORM 810-WRITE-ONE-DRIVER-RECORD THRU 810-EXIT            00051800
051900             VARYING WS-DUMP-SUB FROM 1 BY 1                      00051900
052000             UNTIL WS-DUMP-SUB GREATER THAN WS-NUMBER-OF-DRIVERS. 00052000
052100*                                                                 00052100
052200 800-EXIT.                                                        00052200
052300     EXIT.                                                        00052300
052400*                                                                 00052400
052500 810-WRITE-ONE-DRIVER-RECORD.                                     00052500
052600                                                                  00052600
052700     MOVE WS-DRIVER-ID (WS-DUMP-SUB)                              00052700
052800                            TO FD-DR-DRIVER-ID.                   00052800
052900     MOVE WS-DRIVER-STATUS (WS-DUMP-SUB)                          00052900
053000                            TO FD-DR-DRIVER-STATUS.               00053000
053100     MOVE WS-AVAILABLE-AT (WS-DUMP-SUB)                           00053100
053200                            TO FD-DR-AVAILABLE-AT.                00053200
053300     WRITE FD-DR-DRIVER-RECORD.                                   00053300
053400*                                                                 00053400
053500 810-EXIT.                                                        00053500
053600     EXIT.                                                        00053600
053700*                                                                 00053700
053800 850-DISPLAY-RUN-COMPLETION.                                      00053800
053850*        TICKET 0341 - NO TOTALS OR CONTROL-BREAK SUMMARY OF      00053850
053860*        ANY KIND IS IN SCOPE FOR THIS RUN - END-OF-JOB BANNER    00053860
053870*        ONLY, MATCHING THE START-OF-JOB BANNER IN 000-MAIN.      00053870
053900                                                                  00053900
054000     ACCEPT CURRENT-TIME FROM TIME.                               00054000
054050     DISPLAY "DRASSIGN ENDED   TIME = " CURRENT-HOUR ":"          00054050
054060             CURRENT-MINUTE ":" CURRENT-SECOND.                   00054060
054300*                                                                 00054300
054400 850-EXIT.                                                        00054400
054500     EXIT.                                                        00054500
054600*                                                                 00054600
054700******************************************************************00054700
054800* FATAL FILE-OPEN ABORT PATH - REACHED ONLY BY GO TO FROM        *00054800
054900* 700-OPEN-FILES.  NEVER FALLS THROUGH FROM ABOVE.               *00054900
055000******************************************************************00055000
055100 900-FATAL-FILE-ERROR.                                            00055100
055200                                                                  00055200
055250     SET WS-ABEND-OCCURRED TO TRUE.                               00055250
055300     MOVE 16 TO RETURN-CODE.                                      00055300
055400     GOBACK.                                                      00055400
