000100******************************************************************00000100
000200*                                                                *00000200
000300*   MODULE NAME = DRVRCPY                                       * 00000300
000400*                                                                *00000400
000500*   DESCRIPTIVE NAME = DRIVER FLEET ROSTER RECORD                *00000500
000600*                                                                *00000600
000700*   FUNCTION =  COMMON RECORD LAYOUT FOR THE DRIVER-ASSIGNMENT   *00000700
000800*               FLEET ROSTER.  PULLED IN TWICE BY DRASSIGN     - *00000800
000900*               ONCE FOR THE DRIVER-FILE FD, ONCE FOR THE        *00000900
001000*               WORKING-STORAGE FLEET TABLE ELEMENT - USING      *00001000
001100*               REPLACING SO THE TWO COPIES OF THE FIELDS DO     *00001100
001200*               NOT COLLIDE.  :TAG: IS THE REPLACEABLE PREFIX.   *00001200
001300*                                                                *00001300
001400*   CHANGE LOG:                                                  *00001400
001500*     04/11/94  DWS  0000  ORIGINAL COPYBOOK FOR NIGHTLY RUN      00001500
001600*     09/02/95  DWS  0114  ADDED :TAG:-ID-BREAKDOWN REDEFINES SO *00001600
001700*                          220-FIND-BEST-DRIVER CAN COMPARE THE  *00001700
001800*                          DRIVER SUFFIX NUMERICALLY (D2 < D10)  *00001800
001900*     02/18/98  RMT  0201  ADDED :TAG:-STATUS-SW 88-LEVELS       *00001900
002000*     11/09/98  RMT  0219  Y2K SWEEP - NO DATE FIELDS IN THIS     00002000
002100*                          COPYBOOK, NONE ADDED                  *00002100
002200*     06/23/00  KTL  0257  DRIVER MASTER EXPANSION PER FLEET     *00002200
002300*                          OPS REQUEST - ADDED NAME, HOME REGION *00002300
002400*                          VEHICLE TYPE, SHIFT, HIRE DATE AND    *00002400
002500*                          LAST-UPDATE FIELDS SO THIS LAYOUT     *00002500
002600*                          MATCHES THE FLEET-OPS MASTER EXTRACT  *00002600
002700*     06/23/00  KTL  0257  ADDED :TAG:-LAST-UPDATE-BREAKDOWN     *00002700
002800*                          REDEFINES FOR THE UPDATE DATE         *00002800
002900*     03/05/01  KTL  0271  ADDED :TAG:-YTD-DELIVERY-COUNT FOR    *00002900
003000*                          FUTURE DRIVER SCORECARD REPORT (NOT   *00003000
003100*                          YET WRITTEN - FIELD CARRIED FOR NOW)  *00003100
003200*     04/02/05  BAH  0318  ADDED :TAG:-LAST-UPDATE-BATCH-ID SO   *00003200
003300*                          WE CAN TRACE WHICH NIGHTLY RUN LAST   *00003300
003400*                          TOUCHED A GIVEN ROSTER ROW            *00003400
003500*     04/08/03  KTL  0333  DROPPED :TAG:-ID-BREAKDOWN/:TAG:-ID-  *00003500
003600*                          SUFFIX-N - THE 0114 FIX NEVER WORKED  *00003600
003700*                          PAST 9 DRIVERS BECAUSE :TAG:-DRIVER-  *00003700
003800*                          ID'S DIGITS ARE LEFT-JUSTIFIED, NOT   *00003800
003900*                          ZERO-FILLED, SO THE REDEFINES READ    *00003900
004000*                          TRAILING SPACES AS DIGITS.  REPLACED  *00004000
004100*                          WITH A TRUE ZERO-FILLED, STANDALONE   *00004100
004200*                          :TAG:-ID-SUFFIX-NUM - SEE 120-BUILD-  *00004200
004300*                          DRIVER-ID-TEXT IN DRASSIGN.           *00004300
004400*                                                                *00004400
004500******************************************************************00004500
004600 01  :TAG:-DRIVER-RECORD.                                         00004600
004700     05  :TAG:-DRIVER-ID                     PIC X(10).           00004700
004800         88  :TAG:-ID-IS-BLANK                VALUE SPACES.       00004800
004900     05  :TAG:-ID-SUFFIX-NUM                 PIC 9(09).           00004900
005000     05  :TAG:-DRIVER-NAME                   PIC X(20).           00005000
005100     05  :TAG:-DRIVER-STATUS                 PIC X(10).           00005100
005200         88  :TAG:-STATUS-AVAILABLE           VALUE "Available".  00005200
005300         88  :TAG:-STATUS-BUSY                VALUE "Busy".       00005300
005400     05  :TAG:-AVAILABLE-AT                  PIC S9(9).           00005400
005500     05  :TAG:-HOME-REGION-CODE              PIC X(04).           00005500
005600     05  :TAG:-VEHICLE-TYPE-CODE             PIC X(02).           00005600
005700         88  :TAG:-VEHICLE-IS-CAR             VALUE "CA".         00005700
005800         88  :TAG:-VEHICLE-IS-BIKE            VALUE "BK".         00005800
005900         88  :TAG:-VEHICLE-IS-SCOOTER         VALUE "SC".         00005900
006000     05  :TAG:-SHIFT-CODE                    PIC X(01).           00006000
006100         88  :TAG:-SHIFT-IS-DAY               VALUE "D".          00006100
006200         88  :TAG:-SHIFT-IS-EVENING           VALUE "E".          00006200
006300         88  :TAG:-SHIFT-IS-NIGHT             VALUE "N".          00006300
006400     05  :TAG:-HIRE-DATE                     PIC 9(06).           00006400
006500     05  :TAG:-YTD-DELIVERY-COUNT            PIC 9(05).           00006500
006600     05  :TAG:-LAST-UPDATE-DATE              PIC 9(06).           00006600
006700     05  :TAG:-LAST-UPDATE-BREAKDOWN REDEFINES                    00006700
006800         :TAG:-LAST-UPDATE-DATE.                                  00006800
006900         10  :TAG:-UPD-YY                    PIC 9(02).           00006900
007000         10  :TAG:-UPD-MM                    PIC 9(02).           00007000
007100         10  :TAG:-UPD-DD                    PIC 9(02).           00007100
007200     05  :TAG:-LAST-UPDATE-BATCH-ID          PIC X(08).           00007200
007300     05  FILLER                              PIC X(20).           00007300
007400*                          RESERVED FOR FUTURE ROSTER FIELDS      00007400
