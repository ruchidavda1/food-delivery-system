000100******************************************************************00000100
000200*                                                                *00000200
000300*   MODULE NAME = ORDRCPY                                       * 00000300
000400*                                                                *00000400
000500*   DESCRIPTIVE NAME = ORDER BATCH INPUT RECORD                  *00000500
000600*                                                                *00000600
000700*   FUNCTION =  ONE INBOUND ORDER PER RECORD, IN THE SEQUENCE    *00000700
000800*               THE ORDERS WERE SUBMITTED.  OR-ORDER-SEQ IS THE  *00000800
000900*               1-BASED POSITION OF THIS ORDER WITHIN THE BATCH  *00000900
001000*               AND IS ALSO USED TO BUILD CUSTOMER-ID DOWNSTREAM.*00001000
001100*                                                                *00001100
001200*   CHANGE LOG:                                                  *00001200
001300*     04/11/94  DWS  0000  ORIGINAL COPYBOOK FOR NIGHTLY RUN      00001300
001400*     11/09/98  RMT  0219  Y2K SWEEP - NO DATE FIELDS HERE        00001400
001500*     06/23/00  KTL  0257  ADDED OR-CUSTOMER-NAME, OR-DELIVERY-  *00001500
001600*                          ADDRESS AND OR-DELIVERY-ZONE-CODE -   *00001600
001700*                          THESE ARRIVE ON THE INBOUND ORDER     *00001700
001800*                          CARD FROM THE ORDER-INTAKE SYSTEM     *00001800
001900*                          BUT ARE NOT NEEDED BY THE ASSIGNMENT  *00001900
002000*                          LOGIC - CARRIED THROUGH FOR THE       *00002000
002100*                          CUSTOMER EXTRACT ONLY                 *00002100
002200*     03/05/01  KTL  0271  ADDED OR-PRIORITY-CODE 88-LEVELS AND  *00002200
002300*                          OR-ORDER-DATE                         *00002300
002400*                                                                *00002400
002500******************************************************************00002500
002600 01  OR-ORDER-RECORD.                                             00002600
002700     05  OR-ORDER-SEQ                        PIC 9(05).           00002700
002800     05  OR-ORDER-TIME                       PIC S9(9).           00002800
002900     05  OR-TRAVEL-TIME                      PIC S9(9).           00002900
003000     05  OR-CUSTOMER-NAME                    PIC X(20).           00003000
003100     05  OR-DELIVERY-ADDRESS                 PIC X(30).           00003100
003200     05  OR-DELIVERY-ZONE-CODE               PIC X(04).           00003200
003300     05  OR-PRIORITY-CODE                    PIC X(01).           00003300
003400         88  OR-PRIORITY-IS-RUSH               VALUE "R".         00003400
003500         88  OR-PRIORITY-IS-STANDARD           VALUE "S".         00003500
003600     05  OR-ORDER-DATE                       PIC 9(06).           00003600
003700     05  FILLER                              PIC X(15).           00003700
003800*                          RESERVED FOR FUTURE ORDER FIELDS       00003800
