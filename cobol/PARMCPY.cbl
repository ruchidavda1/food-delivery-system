000100******************************************************************00000100
000200*                                                                *00000200
000300*   MODULE NAME = PARMCPY                                       * 00000300
000400*                                                                *00000400
000500*   DESCRIPTIVE NAME = NIGHTLY RUN PARAMETER CARD                *00000500
000600*                                                                *00000600
000700*   FUNCTION =  ONE-CARD PARAMETER FILE TELLING DRASSIGN HOW    * 00000700
000800*               MANY DRIVERS ARE IN TONIGHT'S FLEET.  READ ONCE  *00000800
000900*               BY 100-INITIALIZE-DRIVER-POOL.                  * 00000900
001000*                                                                *00001000
001100*   CHANGE LOG:                                                  *00001100
001200*     04/11/94  DWS  0000  ORIGINAL COPYBOOK FOR NIGHTLY RUN      00001200
001300*     06/23/00  KTL  0257  ADDED PM-RUN-DATE AND PM-BATCH-ID SO  *00001300
001400*                          THE PARM CARD CARRIES THE SAME RUN    *00001400
001500*                          IDENTIFICATION AS THE OUTPUT FILES    *00001500
001600*     03/05/01  KTL  0271  ADDED PM-REGION-FILTER-CODE - NOT     *00001600
001700*                          YET HONORED BY 100-INITIALIZE-DRIVER- *00001700
001800*                          POOL, RESERVED FOR THE REGIONAL       *00001800
001900*                          DISPATCH PROJECT                      *00001900
002000*                                                                *00002000
002100******************************************************************00002100
002200 01  PM-PARAMETER-CARD.                                           00002200
002300     05  PM-NUMBER-OF-DRIVERS                PIC 9(03).           00002300
002400     05  PM-RUN-DATE                         PIC 9(06).           00002400
002500     05  PM-BATCH-ID                         PIC X(08).           00002500
002600     05  PM-REGION-FILTER-CODE               PIC X(04).           00002600
002700     05  FILLER                              PIC X(59).           00002700
